000100*****************************************************             BFMONWD 
000200*                                                   *             BFMONWD 
000300*   File Control Entry For The Amount-In-Words      *             BFMONWD 
000400*           Request File (MN unit)                  *             BFMONWD 
000500*                                                   *             BFMONWD 
000600*****************************************************             BFMONWD 
000700*                                                                 BFMONWD 
000800* 14/09/89 jmp - Created for the amount-in-words run.             BFMONWD 
000900*                                                                 BFMONWD 
001000     select  MN-Request-File  assign       "MNREQ"                BFMONWD 
001100             organization     line sequential                     BFMONWD 
001200             status           MN-Req-Status.                      BFMONWD 
