000100*****************************************************             BFSDATE 
000200*                                                   *             BFSDATE 
000300*         Insurance Send-Date Scheduling Run        *             BFSDATE 
000400*                                                   *             BFSDATE 
000500*   Reads one send-date request per input record,   *             BFSDATE 
000600*   works out the next date the employee list must  *             BFSDATE 
000700*   go to the insurance carrier, and writes one      *            BFSDATE 
000800*   result record per request.                      *             BFSDATE 
000900*                                                   *             BFSDATE 
001000*****************************************************             BFSDATE 
001100*                                                                 BFSDATE 
001200 identification division.                                         BFSDATE 
001300*                                                                 BFSDATE 
001400 program-id.    bfsdate.                                          BFSDATE 
001500 author.        j m parker.                                       BFSDATE 
001600 installation.  benefits systems group.                           BFSDATE 
001700 date-written.  03/06/88.                                         BFSDATE 
001800 date-compiled.                                                   BFSDATE 
001900 security.      company confidential - internal use only.         BFSDATE 
002000*                                                                 BFSDATE 
002100* Remarks.     Send dates fall on the 1st, 10th and 20th of       BFSDATE 
002200*              each month at 18:00, rolled back to the prior      BFSDATE 
002300*              business day when that day is a weekend or a       BFSDATE 
002400*              published holiday.  A request that finds no        BFSDATE 
002500*              eligible send date within four months is           BFSDATE 
002600*              rejected (status NF) rather than held over.        BFSDATE 
002700*                                                                 BFSDATE 
002800* Files used.  SDREQ  - send-date requests (input).               BFSDATE 
002900*              SDRES  - send-date results  (output).              BFSDATE 
003000*                                                                 BFSDATE 
003100* Change log.                                                     BFSDATE 
003200* 03/06/88 jmp - 1.0.00 Created.                                  BFSDATE 
003300* 11/09/89 jmp - 1.0.01 Added the four-month search window -      BFSDATE 
003400*                       two months was found to be too tight      BFSDATE 
003500*                       over a long holiday run.                  BFSDATE 
003600* 19/11/98 rtc - 1.0.02 Y2K readiness review.  All date work      BFSDATE 
003700*                       already carried full CCYY - no change     BFSDATE 
003800*                       required to the date arithmetic, this     BFSDATE 
003900*                       entry recorded for audit only.            BFSDATE 
004000* 14/02/05 rtc - 1.0.03 Corrected SUBTRACT-DAY mishandling the    BFSDATE 
004100*                       turn of the year (31/12 back to 1/1 of    BFSDATE 
004200*                       the same year instead of 31/12 of the     BFSDATE 
004300*                       year before) - see BB080.                 BFSDATE 
004400* 08/07/16 dwk - 1.0.04 Re-pointed the holiday table to the       BFSDATE 
004500*                       current year's published list.            BFSDATE 
004600* 22/01/26 dwk - 1.0.05 Rebuilt for the Benefactory rules         BFSDATE 
004700*                       engine project - record layouts and       BFSDATE 
004800*                       control totals now match the shared       BFSDATE 
004900*                       batch spec used across both units.        BFSDATE 
005000* 09/08/26 dwk - 1.0.06 Date-view groups below were wrongly       BFSDATE 
005100*                       marked Comp - a Redefines onto a          BFSDATE 
005200*                       Display flat date only decomposes         BFSDATE 
005300*                       correctly when every side is Display.     BFSDATE 
005400*                       Removed Comp from all three views.        BFSDATE 
005500* 09/08/26 dwk - 1.0.07 Standalone scratch counters were          BFSDATE 
005600*                       declared at the 01 level - moved to 77,   BFSDATE 
005700*                       the house convention for noncontiguous    BFSDATE 
005800*                       working storage (see maps01/maps09).      BFSDATE 
005900* 09/08/26 dwk - 1.0.08 Added the SD0nn message table - file      BFSDATE 
006000*                       open/write failures and the adjustment    BFSDATE 
006100*                       abort were Displaying ad hoc literals     BFSDATE 
006200*                       instead of using a numbered message,      BFSDATE 
006300*                       the house convention seen in py000/       BFSDATE 
006400*                       pyrgstr/vacprint/build-cbasic (PY0nn/     BFSDATE 
006500*                       SY0nn).                                   BFSDATE 
006600*                                                                 BFSDATE 
006700 environment division.                                            BFSDATE 
006800*                                                                 BFSDATE 
006900 configuration section.                                           BFSDATE 
007000 special-names.                                                   BFSDATE 
007100     c01 is top-of-form.                                          BFSDATE 
007200*                                                                 BFSDATE 
007300 input-output section.                                            BFSDATE 
007400 file-control.                                                    BFSDATE 
007500     copy "selsdreq.cob".                                         BFSDATE 
007600     copy "selsdres.cob".                                         BFSDATE 
007700*                                                                 BFSDATE 
007800 data division.                                                   BFSDATE 
007900*                                                                 BFSDATE 
008000 file section.                                                    BFSDATE 
008100 fd  SD-Request-File                                              BFSDATE 
008200     label records are standard.                                  BFSDATE 
008300     copy "fdsdreq.cob".                                          BFSDATE 
008400*                                                                 BFSDATE 
008500 fd  SD-Result-File                                               BFSDATE 
008600     label records are standard.                                  BFSDATE 
008700     copy "fdsdres.cob".                                          BFSDATE 
008800*                                                                 BFSDATE 
008900 working-storage section.                                         BFSDATE 
009000*                                                                 BFSDATE 
009100 77  Prog-Name              pic x(16) value "BFSDATE V1.0.08".    BFSDATE 
009200*                                                                 BFSDATE 
009300* Numbered run messages, house style per py000/pyrgstr/           BFSDATE 
009400* vacprint/build-cbasic - no screen attributes needed, this       BFSDATE 
009500* is a batch run, so each is Displayed plain.                     BFSDATE 
009600*                                                                 BFSDATE 
009700 01  SD-Messages.                                                 BFSDATE 
009800     03  SD001           pic x(32)                                BFSDATE 
009900         value "SD001 SDREQ OPEN FAILED - STATUS".                BFSDATE 
010000     03  SD002           pic x(32)                                BFSDATE 
010100         value "SD002 SDRES OPEN FAILED - STATUS".                BFSDATE 
010200     03  SD003           pic x(33)                                BFSDATE 
010300         value "SD003 SDRES WRITE FAILED - STATUS".               BFSDATE 
010400     03  SD004           pic x(45)                                BFSDATE 
010500         value "SD004 ADJUSTMENT EXCEEDED 10 STEPS - ABORTING".   BFSDATE 
010600     03  FILLER           pic x(1).                               BFSDATE 
010700*                                                                 BFSDATE 
010800* File status bytes and their meanings.                           BFSDATE 
010900*                                                                 BFSDATE 
011000 01  WS-File-Status.                                              BFSDATE 
011100     03  SD-Req-Status       pic xx comp value zero.              BFSDATE 
011200         88  SD-Req-OK       value "00".                          BFSDATE 
011300         88  SD-Req-EOF      value "10".                          BFSDATE 
011400     03  SD-Res-Status       pic xx comp value zero.              BFSDATE 
011500         88  SD-Res-OK       value "00".                          BFSDATE 
011600     03  FILLER               pic x(1).                           BFSDATE 
011700*                                                                 BFSDATE 
011800* Run control totals, printed at BFSDATE end of job.              BFSDATE 
011900*                                                                 BFSDATE 
012000 01  WS-Counters.                                                 BFSDATE 
012100     03  SD-Recs-Read         pic 9(7) comp value zero.           BFSDATE 
012200     03  SD-Recs-OK           pic 9(7) comp value zero.           BFSDATE 
012300     03  SD-Recs-NF           pic 9(7) comp value zero.           BFSDATE 
012400     03  FILLER               pic x(1).                           BFSDATE 
012500*                                                                 BFSDATE 
012600 01  WS-Counter-Print-Line.                                       BFSDATE 
012700     03  SD-Rep-Recs-Read     pic zzz,zz9.                        BFSDATE 
012800     03  SD-Rep-Recs-OK       pic zzz,zz9.                        BFSDATE 
012900     03  SD-Rep-Recs-NF       pic zzz,zz9.                        BFSDATE 
013000     03  FILLER               pic x(1).                           BFSDATE 
013100*                                                                 BFSDATE 
013200* Working switches.                                               BFSDATE 
013300*                                                                 BFSDATE 
013400 01  WS-Switches.                                                 BFSDATE 
013500     03  SD-Found-Sw          pic x value "N".                    BFSDATE 
013600         88  SD-Date-Found    value "Y".                          BFSDATE 
013700     03  SD-Workday-Sw        pic x value "N".                    BFSDATE 
013800         88  SD-Is-Workday    value "Y".                          BFSDATE 
013900     03  SD-Leap-Year-Sw      pic x value "N".                    BFSDATE 
014000         88  SD-Leap-Year     value "Y".                          BFSDATE 
014100     03  FILLER               pic x(1).                           BFSDATE 
014200*                                                                 BFSDATE 
014300* Request date, broken out to year/month/day and also held        BFSDATE 
014400* flat for numeric comparison against candidate dates.  Both      BFSDATE 
014500* sides of this Redefines must stay Display - a Redefines of      BFSDATE 
014600* Comp sub-fields onto a flat Comp number does not line up        BFSDATE 
014700* digit for digit the way Display zoned digits do.                BFSDATE 
014800*                                                                 BFSDATE 
014900 01  SD-Request-Date-View.                                        BFSDATE 
015000     03  SD-Req-CCYY          pic 9(4).                           BFSDATE 
015100     03  SD-Req-MM            pic 99.                             BFSDATE 
015200     03  SD-Req-DD            pic 99.                             BFSDATE 
015300     03  FILLER               pic x(1).                           BFSDATE 
015400 01  SD-Request-Date-9 redefines SD-Request-Date-View             BFSDATE 
015500                              pic 9(8).                           BFSDATE 
015600*                                                                 BFSDATE 
015700* Candidate send date under test this pass of the two loops       BFSDATE 
015800* in BB010/BB013 below.                                           BFSDATE 
015900*                                                                 BFSDATE 
016000 01  SD-Candidate-Date-View.                                      BFSDATE 
016100     03  SD-Cand-CCYY         pic 9(4).                           BFSDATE 
016200     03  SD-Cand-MM           pic 99.                             BFSDATE 
016300     03  SD-Cand-DD           pic 99.                             BFSDATE 
016400     03  FILLER               pic x(1).                           BFSDATE 
016500 01  SD-Candidate-Date-9 redefines SD-Candidate-Date-View         BFSDATE 
016600                              pic 9(8).                           BFSDATE 
016700*                                                                 BFSDATE 
016800* Work date - used while walking backward through BB030 and       BFSDATE 
016900* while computing the answer day-of-week in BB040/BB050.          BFSDATE 
017000*                                                                 BFSDATE 
017100 01  SD-Work-Date-View.                                           BFSDATE 
017200     03  SD-Work-CCYY         pic 9(4).                           BFSDATE 
017300     03  SD-Work-MM           pic 99.                             BFSDATE 
017400     03  SD-Work-DD           pic 99.                             BFSDATE 
017500     03  FILLER               pic x(1).                           BFSDATE 
017600 01  SD-Work-Date-9 redefines SD-Work-Date-View                   BFSDATE 
017700                              pic 9(8).                           BFSDATE 
017800*                                                                 BFSDATE 
017900 77  SD-Answer-Date           pic 9(8) comp value zero.           BFSDATE 
018000 77  SD-Adj-Date-9            pic 9(8) comp value zero.           BFSDATE 
018100 77  SD-Adj-Steps             pic 99   comp value zero.           BFSDATE 
018200 77  SD-Month-Off             pic 9    comp value zero.           BFSDATE 
018300 77  SD-Day-Ndx               pic 9    comp value zero.           BFSDATE 
018400 77  SD-Cand-Base-CCYY        pic 9(4) comp value zero.           BFSDATE 
018500 77  SD-Cand-Base-MM          pic 99   comp value zero.           BFSDATE 
018600 77  SD-Cur-Month-Len         pic 99   comp value zero.           BFSDATE 
018700*                                                                 BFSDATE 
018800* Scratch fields for BB070-ADD-MONTH.                             BFSDATE 
018900*                                                                 BFSDATE 
019000 77  SD-AM-Total              pic 99   comp value zero.           BFSDATE 
019100 77  SD-AM-YearAdd            pic 9    comp value zero.           BFSDATE 
019200 77  SD-AM-MonthIdx           pic 99   comp value zero.           BFSDATE 
019300*                                                                 BFSDATE 
019400* Scratch fields for BB060-MONTH-LENGTH / BB065-LEAP-YEAR-TEST.   BFSDATE 
019500*                                                                 BFSDATE 
019600 77  SD-ML-Year               pic 9(4) comp value zero.           BFSDATE 
019700 77  SD-ML-Month              pic 99   comp value zero.           BFSDATE 
019800 77  SD-LY-Q4                 pic 9(4) comp value zero.           BFSDATE 
019900 77  SD-LY-R4                 pic 99   comp value zero.           BFSDATE 
020000 77  SD-LY-Q100               pic 99   comp value zero.           BFSDATE 
020100 77  SD-LY-R100               pic 99   comp value zero.           BFSDATE 
020200 77  SD-LY-Q400               pic 99   comp value zero.           BFSDATE 
020300 77  SD-LY-R400               pic 9(4) comp value zero.           BFSDATE 
020400*                                                                 BFSDATE 
020500* Scratch fields for BB050-DAY-OF-WEEK (Zeller's congruence,      BFSDATE 
020600* non-negative form - h = (q + 13(m+1)/5 + K + K/4 + J/4 +        BFSDATE 
020700* 5J) mod 7, where 0 = Saturday ... 6 = Friday).                  BFSDATE 
020800*                                                                 BFSDATE 
020900 01  SD-Day-Of-Week           pic 9    comp value zero.           BFSDATE 
021000     88  SD-DOW-Saturday      value 0.                            BFSDATE 
021100     88  SD-DOW-Sunday        value 1.                            BFSDATE 
021200 77  SD-Zell-Q                pic 99   comp value zero.           BFSDATE 
021300 77  SD-Zell-M                pic 99   comp value zero.           BFSDATE 
021400 77  SD-Zell-Y                pic 9(4) comp value zero.           BFSDATE 
021500 77  SD-Zell-J                pic 99   comp value zero.           BFSDATE 
021600 77  SD-Zell-K                pic 99   comp value zero.           BFSDATE 
021700 77  SD-Zell-T1                pic 99  comp value zero.           BFSDATE 
021800 77  SD-Zell-T2                pic 99  comp value zero.           BFSDATE 
021900 77  SD-Zell-T3                pic 99  comp value zero.           BFSDATE 
022000 77  SD-Zell-Sum                pic 9(4) comp value zero.         BFSDATE 
022100 77  SD-Zell-Div                pic 9(4) comp value zero.         BFSDATE 
022200*                                                                 BFSDATE 
022300* Send days, 1/10/20, held as elementary Values then re-read      BFSDATE 
022400* as a table so BB020 can subscript by SD-Day-Ndx.                BFSDATE 
022500*                                                                 BFSDATE 
022600 01  SD-Send-Day-List.                                            BFSDATE 
022700     03  SD-Send-Day-A          pic 99 value 01.                  BFSDATE 
022800     03  SD-Send-Day-B          pic 99 value 10.                  BFSDATE 
022900     03  SD-Send-Day-C          pic 99 value 20.                  BFSDATE 
023000     03  FILLER                 pic x(1) value space.             BFSDATE 
023100 01  SD-Send-Day-Table redefines SD-Send-Day-List.                BFSDATE 
023200     03  SD-Send-Day            pic 99 occurs 3.                  BFSDATE 
023300     03  FILLER                 pic x(1).                         BFSDATE 
023400*                                                                 BFSDATE 
023500* Month lengths, non-leap year - February is overridden in        BFSDATE 
023600* BB060 when BB065 finds the candidate year to be a leap year.    BFSDATE 
023700*                                                                 BFSDATE 
023800 01  SD-Month-Len-List.                                           BFSDATE 
023900     03  SD-ML-01               pic 99 value 31.                  BFSDATE 
024000     03  SD-ML-02               pic 99 value 28.                  BFSDATE 
024100     03  SD-ML-03               pic 99 value 31.                  BFSDATE 
024200     03  SD-ML-04               pic 99 value 30.                  BFSDATE 
024300     03  SD-ML-05               pic 99 value 31.                  BFSDATE 
024400     03  SD-ML-06               pic 99 value 30.                  BFSDATE 
024500     03  SD-ML-07               pic 99 value 31.                  BFSDATE 
024600     03  SD-ML-08               pic 99 value 31.                  BFSDATE 
024700     03  SD-ML-09               pic 99 value 30.                  BFSDATE 
024800     03  SD-ML-10               pic 99 value 31.                  BFSDATE 
024900     03  SD-ML-11               pic 99 value 30.                  BFSDATE 
025000     03  SD-ML-12               pic 99 value 31.                  BFSDATE 
025100     03  FILLER                 pic x(1) value space.             BFSDATE 
025200 01  SD-Month-Len-Table redefines SD-Month-Len-List.              BFSDATE 
025300     03  SD-Month-Len            pic 99 occurs 12.                BFSDATE 
025400     03  FILLER                  pic x(1).                        BFSDATE 
025500*                                                                 BFSDATE 
025600     copy "wsholtab.cob".                                         BFSDATE 
025700*                                                                 BFSDATE 
025800 procedure division.                                              BFSDATE 
025900*                                                                 BFSDATE 
026000*****************************************************             BFSDATE 
026100*  AA000 - Main line.                                *            BFSDATE 
026200*****************************************************             BFSDATE 
026300 AA000-MAIN-PROCESS.                                              BFSDATE 
026400     display   Prog-Name " starting".                             BFSDATE 
026500     perform   AA010-OPEN-FILES thru AA010-EXIT.                  BFSDATE 
026600     read      SD-Request-File                                    BFSDATE 
026700               at end move "10" to SD-Req-Status.                 BFSDATE 
026800     perform   AA020-PROCESS-REQUESTS thru AA020-EXIT             BFSDATE 
026900               until SD-Req-EOF.                                  BFSDATE 
027000     perform   AA090-END-OF-JOB thru AA090-EXIT.                  BFSDATE 
027100     goback.                                                      BFSDATE 
027200*                                                                 BFSDATE 
027300*****************************************************             BFSDATE 
027400*  AA010 - Open the request and result files.        *            BFSDATE 
027500*****************************************************             BFSDATE 
027600 AA010-OPEN-FILES.                                                BFSDATE 
027700     open      input SD-Request-File.                             BFSDATE 
027800     if        not SD-Req-OK                                      BFSDATE 
027900               display SD001 SD-Req-Status                        BFSDATE 
028000               move 16 to return-code                             BFSDATE 
028100               stop run.                                          BFSDATE 
028200     open      output SD-Result-File.                             BFSDATE 
028300     if        not SD-Res-OK                                      BFSDATE 
028400               display SD002 SD-Res-Status                        BFSDATE 
028500               close SD-Request-File                              BFSDATE 
028600               move 16 to return-code                             BFSDATE 
028700               stop run.                                          BFSDATE 
028800 AA010-EXIT.                                                      BFSDATE 
028900     exit.                                                        BFSDATE 
029000*                                                                 BFSDATE 
029100*****************************************************             BFSDATE 
029200*  AA020 - One request in, one result out.           *            BFSDATE 
029300*****************************************************             BFSDATE 
029400 AA020-PROCESS-REQUESTS.                                          BFSDATE 
029500     add       1 to SD-Recs-Read.                                 BFSDATE 
029600     perform   BB010-FIND-SEND-DATE thru BB010-EXIT.              BFSDATE 
029700     move      REQ-ID to RES-ID.                                  BFSDATE 
029800     if        not SD-Date-Found                                  BFSDATE 
029900               go to AA022-NOT-FOUND.                             BFSDATE 
030000     move      "OK" to RES-STATUS.                                BFSDATE 
030100     move      SD-Answer-Date to RES-DATE.                        BFSDATE 
030200     move      1800 to RES-TIME.                                  BFSDATE 
030300     add       1 to SD-Recs-OK.                                   BFSDATE 
030400     go to     AA024-WRITE-RESULT.                                BFSDATE 
030500 AA022-NOT-FOUND.                                                 BFSDATE 
030600     move      "NF" to RES-STATUS.                                BFSDATE 
030700     move      zero to RES-DATE.                                  BFSDATE 
030800     move      zero to RES-TIME.                                  BFSDATE 
030900     add       1 to SD-Recs-NF.                                   BFSDATE 
031000 AA024-WRITE-RESULT.                                              BFSDATE 
031100     write     SD-Result-Record.                                  BFSDATE 
031200     if        not SD-Res-OK                                      BFSDATE 
031300               display SD003 SD-Res-Status                        BFSDATE 
031400               move 16 to return-code                             BFSDATE 
031500               stop run.                                          BFSDATE 
031600     read      SD-Request-File                                    BFSDATE 
031700               at end move "10" to SD-Req-Status.                 BFSDATE 
031800 AA020-EXIT.                                                      BFSDATE 
031900     exit.                                                        BFSDATE 
032000*                                                                 BFSDATE 
032100*****************************************************             BFSDATE 
032200*  AA090 - Control totals and close down.            *            BFSDATE 
032300*****************************************************             BFSDATE 
032400 AA090-END-OF-JOB.                                                BFSDATE 
032500     move      SD-Recs-Read to SD-Rep-Recs-Read.                  BFSDATE 
032600     move      SD-Recs-OK   to SD-Rep-Recs-OK.                    BFSDATE 
032700     move      SD-Recs-NF   to SD-Rep-Recs-NF.                    BFSDATE 
032800     display   "BFSDATE - END OF JOB - CONTROL TOTALS".           BFSDATE 
032900     display   "  RECORDS READ     - " SD-Rep-Recs-Read.          BFSDATE 
033000     display   "  RECORDS OK       - " SD-Rep-Recs-OK.            BFSDATE 
033100     display   "  RECORDS NOT FOUND- " SD-Rep-Recs-NF.            BFSDATE 
033200     close     SD-Request-File                                    BFSDATE 
033300               SD-Result-File.                                    BFSDATE 
033400 AA090-EXIT.                                                      BFSDATE 
033500     exit.                                                        BFSDATE 
033600*                                                                 BFSDATE 
033700*****************************************************             BFSDATE 
033800*  BB010 - Scan up to four months of candidates for  *            BFSDATE 
033900*  the next eligible send date.  BUSINESS RULE: a    *            BFSDATE 
034000*  candidate is taken only if its (backward adjusted)*            BFSDATE 
034100*  date-time is not before the request date-time.    *            BFSDATE 
034200*****************************************************             BFSDATE 
034300 BB010-FIND-SEND-DATE.                                            BFSDATE 
034400     move      "N" to SD-Found-Sw.                                BFSDATE 
034500     move      REQ-DATE to SD-Request-Date-9.                     BFSDATE 
034600     move      zero to SD-Month-Off.                              BFSDATE 
034700 BB011-NEXT-MONTH.                                                BFSDATE 
034800     if        SD-Month-Off > 3                                   BFSDATE 
034900               go to BB010-EXIT.                                  BFSDATE 
035000     perform   BB070-ADD-MONTH thru BB070-EXIT.                   BFSDATE 
035100     move      SD-Cand-Base-CCYY to SD-ML-Year.                   BFSDATE 
035200     move      SD-Cand-Base-MM   to SD-ML-Month.                  BFSDATE 
035300     perform   BB060-MONTH-LENGTH thru BB060-EXIT.                BFSDATE 
035400     move      1 to SD-Day-Ndx.                                   BFSDATE 
035500 BB013-NEXT-DAY.                                                  BFSDATE 
035600     if        SD-Day-Ndx > 3                                     BFSDATE 
035700               add 1 to SD-Month-Off                              BFSDATE 
035800               go to BB011-NEXT-MONTH.                            BFSDATE 
035900     perform   BB020-BUILD-CANDIDATE thru BB020-EXIT.             BFSDATE 
036000     if        SD-Candidate-Date-9 < SD-Request-Date-9            BFSDATE 
036100               go to BB013-SKIP-DAY.                              BFSDATE 
036200     if        SD-Candidate-Date-9 = SD-Request-Date-9            BFSDATE 
036300               and 1800 < REQ-TIME                                BFSDATE 
036400               go to BB013-SKIP-DAY.                              BFSDATE 
036500     perform   BB030-ADJUST-TO-WORKDAY thru BB030-EXIT.           BFSDATE 
036600     if        SD-Adj-Date-9 < SD-Request-Date-9                  BFSDATE 
036700               go to BB013-SKIP-DAY.                              BFSDATE 
036800     if        SD-Adj-Date-9 = SD-Request-Date-9                  BFSDATE 
036900               and 1800 < REQ-TIME                                BFSDATE 
037000               go to BB013-SKIP-DAY.                              BFSDATE 
037100     move      SD-Adj-Date-9 to SD-Answer-Date.                   BFSDATE 
037200     move      "Y" to SD-Found-Sw.                                BFSDATE 
037300     go to     BB010-EXIT.                                        BFSDATE 
037400 BB013-SKIP-DAY.                                                  BFSDATE 
037500     add       1 to SD-Day-Ndx.                                   BFSDATE 
037600     go to     BB013-NEXT-DAY.                                    BFSDATE 
037700 BB010-EXIT.                                                      BFSDATE 
037800     exit.                                                        BFSDATE 
037900*                                                                 BFSDATE 
038000*****************************************************             BFSDATE 
038100*  BB020 - Build one candidate date for the current  *            BFSDATE 
038200*  month-offset/send-day pair, clamping the send day *            BFSDATE 
038300*  to the month length (defensive - 1/10/20 never     *           BFSDATE 
038400*  overrun a real month).                             *           BFSDATE 
038500*****************************************************             BFSDATE 
038600 BB020-BUILD-CANDIDATE.                                           BFSDATE 
038700     move      SD-Send-Day(SD-Day-Ndx) to SD-Cand-DD.             BFSDATE 
038800     if        SD-Cand-DD > SD-Cur-Month-Len                      BFSDATE 
038900               move SD-Cur-Month-Len to SD-Cand-DD.               BFSDATE 
039000     move      SD-Cand-Base-CCYY to SD-Cand-CCYY.                 BFSDATE 
039100     move      SD-Cand-Base-MM   to SD-Cand-MM.                   BFSDATE 
039200 BB020-EXIT.                                                      BFSDATE 
039300     exit.                                                        BFSDATE 
039400*                                                                 BFSDATE 
039500*****************************************************             BFSDATE 
039600*  BB030 - Step the candidate date backward, one day  *           BFSDATE 
039700*  at a time, until a working day is reached.  Ten    *           BFSDATE 
039800*  steps without success is a fatal calendar error.   *           BFSDATE 
039900*****************************************************             BFSDATE 
040000 BB030-ADJUST-TO-WORKDAY.                                         BFSDATE 
040100     move      SD-Candidate-Date-9 to SD-Work-Date-9.             BFSDATE 
040200     move      zero to SD-Adj-Steps.                              BFSDATE 
040300 BB032-CHECK-DAY.                                                 BFSDATE 
040400     perform   BB040-TEST-WORKING-DAY thru BB040-EXIT.            BFSDATE 
040500     if        SD-Is-Workday                                      BFSDATE 
040600               move SD-Work-Date-9 to SD-Adj-Date-9               BFSDATE 
040700               go to BB030-EXIT.                                  BFSDATE 
040800     if        SD-Adj-Steps = 10                                  BFSDATE 
040900               display SD004                                      BFSDATE 
041000               move 16 to return-code                             BFSDATE 
041100               stop run.                                          BFSDATE 
041200     perform   BB080-SUBTRACT-DAY thru BB080-EXIT.                BFSDATE 
041300     add       1 to SD-Adj-Steps.                                 BFSDATE 
041400     go to     BB032-CHECK-DAY.                                   BFSDATE 
041500 BB030-EXIT.                                                      BFSDATE 
041600     exit.                                                        BFSDATE 
041700*                                                                 BFSDATE 
041800*****************************************************             BFSDATE 
041900*  BB040 - A date is a working day iff it is not a    *           BFSDATE 
042000*  Saturday, not a Sunday, and not on the holiday     *           BFSDATE 
042100*  table (SD-Hol-Date, compiled from wsholtab.cob).   *           BFSDATE 
042200*****************************************************             BFSDATE 
042300 BB040-TEST-WORKING-DAY.                                          BFSDATE 
042400     perform   BB050-DAY-OF-WEEK thru BB050-EXIT.                 BFSDATE 
042500     if        SD-DOW-Saturday                                    BFSDATE 
042600               move "N" to SD-Workday-Sw                          BFSDATE 
042700               go to BB040-EXIT.                                  BFSDATE 
042800     if        SD-DOW-Sunday                                      BFSDATE 
042900               move "N" to SD-Workday-Sw                          BFSDATE 
043000               go to BB040-EXIT.                                  BFSDATE 
043100     set       SD-Hol-Ndx to 1.                                   BFSDATE 
043200     search    SD-Hol-Date                                        BFSDATE 
043300               at end                                             BFSDATE 
043400                  move "Y" to SD-Workday-Sw                       BFSDATE 
043500                  go to BB040-EXIT                                BFSDATE 
043600               when SD-Hol-Date(SD-Hol-Ndx) = SD-Work-Date-9      BFSDATE 
043700                  move "N" to SD-Workday-Sw                       BFSDATE 
043800                  go to BB040-EXIT.                               BFSDATE 
043900 BB040-EXIT.                                                      BFSDATE 
044000     exit.                                                        BFSDATE 
044100*                                                                 BFSDATE 
044200*****************************************************             BFSDATE 
044300*  BB050 - Day of week of SD-Work-Date-9, Zeller's    *           BFSDATE 
044400*  congruence, non-negative form.  Result 0 = Sat,    *           BFSDATE 
044500*  1 = Sun, 2 = Mon ... 6 = Fri.                      *           BFSDATE 
044600*****************************************************             BFSDATE 
044700 BB050-DAY-OF-WEEK.                                               BFSDATE 
044800     move      SD-Work-DD to SD-Zell-Q.                           BFSDATE 
044900     move      SD-Work-MM to SD-Zell-M.                           BFSDATE 
045000     move      SD-Work-CCYY to SD-Zell-Y.                         BFSDATE 
045100     if        SD-Zell-M < 3                                      BFSDATE 
045200               add 12 to SD-Zell-M                                BFSDATE 
045300               subtract 1 from SD-Zell-Y.                         BFSDATE 
045400     divide    SD-Zell-Y by 100 giving SD-Zell-J                  BFSDATE 
045500               remainder SD-Zell-K.                               BFSDATE 
045600     compute   SD-Zell-T1 = (13 * (SD-Zell-M + 1)) / 5.           BFSDATE 
045700     compute   SD-Zell-T2 = SD-Zell-K / 4.                        BFSDATE 
045800     compute   SD-Zell-T3 = SD-Zell-J / 4.                        BFSDATE 
045900     compute   SD-Zell-Sum = SD-Zell-Q + SD-Zell-T1 + SD-Zell-K   BFSDATE 
046000               + SD-Zell-T2 + SD-Zell-T3 + (5 * SD-Zell-J).       BFSDATE 
046100     divide    SD-Zell-Sum by 7 giving SD-Zell-Div                BFSDATE 
046200               remainder SD-Day-Of-Week.                          BFSDATE 
046300 BB050-EXIT.                                                      BFSDATE 
046400     exit.                                                        BFSDATE 
046500*                                                                 BFSDATE 
046600*****************************************************             BFSDATE 
046700*  BB060 - Length of month SD-ML-Month in year        *           BFSDATE 
046800*  SD-ML-Year, leap year allowed for via BB065.       *           BFSDATE 
046900*****************************************************             BFSDATE 
047000 BB060-MONTH-LENGTH.                                              BFSDATE 
047100     move      SD-Month-Len(SD-ML-Month) to SD-Cur-Month-Len.     BFSDATE 
047200     if        SD-ML-Month not = 2                                BFSDATE 
047300               go to BB060-EXIT.                                  BFSDATE 
047400     perform   BB065-LEAP-YEAR-TEST thru BB065-EXIT.              BFSDATE 
047500     if        SD-Leap-Year                                       BFSDATE 
047600               move 29 to SD-Cur-Month-Len.                       BFSDATE 
047700 BB060-EXIT.                                                      BFSDATE 
047800     exit.                                                        BFSDATE 
047900*                                                                 BFSDATE 
048000*****************************************************             BFSDATE 
048100*  BB065 - Leap year test for SD-ML-Year: divisible   *           BFSDATE 
048200*  by 4 and not by 100, or divisible by 400.          *           BFSDATE 
048300*****************************************************             BFSDATE 
048400 BB065-LEAP-YEAR-TEST.                                            BFSDATE 
048500     divide    SD-ML-Year by 4 giving SD-LY-Q4                    BFSDATE 
048600               remainder SD-LY-R4.                                BFSDATE 
048700     divide    SD-ML-Year by 100 giving SD-LY-Q100                BFSDATE 
048800               remainder SD-LY-R100.                              BFSDATE 
048900     divide    SD-ML-Year by 400 giving SD-LY-Q400                BFSDATE 
049000               remainder SD-LY-R400.                              BFSDATE 
049100     if        SD-LY-R4 = 0 and SD-LY-R100 not = 0                BFSDATE 
049200               move "Y" to SD-Leap-Year-Sw                        BFSDATE 
049300               go to BB065-EXIT.                                  BFSDATE 
049400     if        SD-LY-R400 = 0                                     BFSDATE 
049500               move "Y" to SD-Leap-Year-Sw                        BFSDATE 
049600               go to BB065-EXIT.                                  BFSDATE 
049700     move      "N" to SD-Leap-Year-Sw.                            BFSDATE 
049800 BB065-EXIT.                                                      BFSDATE 
049900     exit.                                                        BFSDATE 
050000*                                                                 BFSDATE 
050100*****************************************************             BFSDATE 
050200*  BB070 - Add SD-Month-Off months to the request's  *            BFSDATE 
050300*  year/month, rolling the year as needed.           *            BFSDATE 
050400*****************************************************             BFSDATE 
050500 BB070-ADD-MONTH.                                                 BFSDATE 
050600     compute   SD-AM-Total = SD-Req-MM - 1 + SD-Month-Off.        BFSDATE 
050700     divide    SD-AM-Total by 12 giving SD-AM-YearAdd             BFSDATE 
050800               remainder SD-AM-MonthIdx.                          BFSDATE 
050900     compute   SD-Cand-Base-MM = SD-AM-MonthIdx + 1.              BFSDATE 
051000     compute   SD-Cand-Base-CCYY = SD-Req-CCYY + SD-AM-YearAdd.   BFSDATE 
051100 BB070-EXIT.                                                      BFSDATE 
051200     exit.                                                        BFSDATE 
051300*                                                                 BFSDATE 
051400*****************************************************             BFSDATE 
051500*  BB080 - Step SD-Work-Date-9 back one calendar day, *           BFSDATE 
051600*  rolling back through month and year ends.          *           BFSDATE 
051700*  14/02/05 rtc - fixed year-end rollover, see log.   *           BFSDATE 
051800*****************************************************             BFSDATE 
051900 BB080-SUBTRACT-DAY.                                              BFSDATE 
052000     if        SD-Work-DD > 1                                     BFSDATE 
052100               subtract 1 from SD-Work-DD                         BFSDATE 
052200               go to BB080-EXIT.                                  BFSDATE 
052300     if        SD-Work-MM > 1                                     BFSDATE 
052400               go to BB082-PREV-MONTH.                            BFSDATE 
052500     move      12 to SD-Work-MM.                                  BFSDATE 
052600     subtract  1 from SD-Work-CCYY.                               BFSDATE 
052700     go to     BB084-SET-LAST-DAY.                                BFSDATE 
052800 BB082-PREV-MONTH.                                                BFSDATE 
052900     subtract  1 from SD-Work-MM.                                 BFSDATE 
053000 BB084-SET-LAST-DAY.                                              BFSDATE 
053100     move      SD-Work-CCYY to SD-ML-Year.                        BFSDATE 
053200     move      SD-Work-MM to SD-ML-Month.                         BFSDATE 
053300     perform   BB060-MONTH-LENGTH thru BB060-EXIT.                BFSDATE 
053400     move      SD-Cur-Month-Len to SD-Work-DD.                    BFSDATE 
053500 BB080-EXIT.                                                      BFSDATE 
053600     exit.                                                        BFSDATE 
