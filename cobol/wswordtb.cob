000100******************************************************            BFMONWD 
000200*                                                   *             BFMONWD 
000300*   Word Tables For Money-Amount-In-Words (MN unit) *             BFMONWD 
000400*                                                   *             BFMONWD 
000500*   Russian number words, compiled into BFMONWD.    *             BFMONWD 
000600*   Each table is declared as an elementary VALUE   *             BFMONWD 
000700*   list then re-viewed below as an indexed table,  *             BFMONWD 
000800*   same technique as SD-Holiday-Table in wsholtab. *             BFMONWD 
000900*   The trailing Filler on each half keeps both     *             BFMONWD 
001000*   sides of the Redefines the same width.          *             BFMONWD 
001100*                                                   *             BFMONWD 
001200******************************************************            BFMONWD 
001300*                                                                 BFMONWD 
001400* 14/09/89 jmp - Created for the amount-in-words run.             BFMONWD 
001500* 07/12/98 dwk - Y2K readiness review - no date fields            BFMONWD 
001600*                held in this copybook, no change made.           BFMONWD 
001700* 09/08/26 dwk - 1.0.06 Word lists were holding an ASCII          BFMONWD 
001800*                transliteration scheme instead of the            BFMONWD 
001900*                Cyrillic words - replaced every entry            BFMONWD 
002000*                below with the actual Russian word, in           BFMONWD 
002100*                the shop's single-byte Cyrillic code             BFMONWD 
002200*                page.  Field widths were already wide            BFMONWD 
002300*                enough so no PIC was changed.                    BFMONWD 
002400*                                                                 BFMONWD 
002500* Units one to nineteen, masculine form (rubles, and              BFMONWD 
002600* units within a thousands group).  Index is N + 1,               BFMONWD 
002700* so index 1 is the unused zero entry.                            BFMONWD 
002800*                                                                 BFMONWD 
002900 01  MN-Units-Male-List.                                          BFMONWD 
003000     03  MN-UM-00            pic x(14) value spaces.              BFMONWD 
003100     03  MN-UM-01            pic x(14) value "".              BFMONWD 
003200     03  MN-UM-02            pic x(14) value "".               BFMONWD 
003300     03  MN-UM-03            pic x(14) value "".               BFMONWD 
003400     03  MN-UM-04            pic x(14) value "".            BFMONWD 
003500     03  MN-UM-05            pic x(14) value "".              BFMONWD 
003600     03  MN-UM-06            pic x(14) value "".             BFMONWD 
003700     03  MN-UM-07            pic x(14) value "".              BFMONWD 
003800     03  MN-UM-08            pic x(14) value "".            BFMONWD 
003900     03  MN-UM-09            pic x(14) value "".            BFMONWD 
004000     03  MN-UM-10            pic x(14) value "".            BFMONWD 
004100     03  MN-UM-11            pic x(14) value "".       BFMONWD 
004200     03  MN-UM-12            pic x(14) value "".        BFMONWD 
004300     03  MN-UM-13            pic x(14) value "".        BFMONWD 
004400     03  MN-UM-14            pic x(14) value "".      BFMONWD 
004500     03  MN-UM-15            pic x(14) value "".        BFMONWD 
004600     03  MN-UM-16            pic x(14) value "".       BFMONWD 
004700     03  MN-UM-17            pic x(14) value "".        BFMONWD 
004800     03  MN-UM-18            pic x(14) value "".      BFMONWD 
004900     03  MN-UM-19            pic x(14) value "".      BFMONWD 
005000     03  FILLER              pic x(1)  value space.               BFMONWD 
005100 01  MN-Units-Male redefines MN-Units-Male-List.                  BFMONWD 
005200     03  MN-Unit-Male-Word   pic x(14) occurs 20                  BFMONWD 
005300                              indexed by MN-UM-Ndx.               BFMONWD 
005400     03  FILLER              pic x(1).                            BFMONWD 
005500*                                                                 BFMONWD 
005600* Units one to nineteen, feminine form (thousands                 BFMONWD 
005700* count - " ", " " etc).                       BFMONWD 
005800* Differs from the masculine table at 1 and 2 only.               BFMONWD 
005900*                                                                 BFMONWD 
006000 01  MN-Units-Fem-List.                                           BFMONWD 
006100     03  MN-UF-00            pic x(14) value spaces.              BFMONWD 
006200     03  MN-UF-01            pic x(14) value "".              BFMONWD 
006300     03  MN-UF-02            pic x(14) value "".               BFMONWD 
006400     03  MN-UF-03            pic x(14) value "".               BFMONWD 
006500     03  MN-UF-04            pic x(14) value "".            BFMONWD 
006600     03  MN-UF-05            pic x(14) value "".              BFMONWD 
006700     03  MN-UF-06            pic x(14) value "".             BFMONWD 
006800     03  MN-UF-07            pic x(14) value "".              BFMONWD 
006900     03  MN-UF-08            pic x(14) value "".            BFMONWD 
007000     03  MN-UF-09            pic x(14) value "".            BFMONWD 
007100     03  MN-UF-10            pic x(14) value "".            BFMONWD 
007200     03  MN-UF-11            pic x(14) value "".       BFMONWD 
007300     03  MN-UF-12            pic x(14) value "".        BFMONWD 
007400     03  MN-UF-13            pic x(14) value "".        BFMONWD 
007500     03  MN-UF-14            pic x(14) value "".      BFMONWD 
007600     03  MN-UF-15            pic x(14) value "".        BFMONWD 
007700     03  MN-UF-16            pic x(14) value "".       BFMONWD 
007800     03  MN-UF-17            pic x(14) value "".        BFMONWD 
007900     03  MN-UF-18            pic x(14) value "".      BFMONWD 
008000     03  MN-UF-19            pic x(14) value "".      BFMONWD 
008100     03  FILLER              pic x(1)  value space.               BFMONWD 
008200 01  MN-Units-Fem redefines MN-Units-Fem-List.                    BFMONWD 
008300     03  MN-Unit-Fem-Word    pic x(14) occurs 20                  BFMONWD 
008400                              indexed by MN-UF-Ndx.               BFMONWD 
008500     03  FILLER              pic x(1).                            BFMONWD 
008600*                                                                 BFMONWD 
008700* Tens, twenty to ninety.  Index is the tens digit                BFMONWD 
008800* plus 1, so indexes 1 and 2 (tens digit 0 and 1)                 BFMONWD 
008900* are unused - those numbers use the units table.                 BFMONWD 
009000*                                                                 BFMONWD 
009100 01  MN-Tens-List.                                                BFMONWD 
009200     03  MN-TN-0             pic x(14) value spaces.              BFMONWD 
009300     03  MN-TN-1             pic x(14) value spaces.              BFMONWD 
009400     03  MN-TN-2             pic x(14) value "".          BFMONWD 
009500     03  MN-TN-3             pic x(14) value "".          BFMONWD 
009600     03  MN-TN-4             pic x(14) value "".             BFMONWD 
009700     03  MN-TN-5             pic x(14) value "".         BFMONWD 
009800     03  MN-TN-6             pic x(14) value "".        BFMONWD 
009900     03  MN-TN-7             pic x(14) value "".         BFMONWD 
010000     03  MN-TN-8             pic x(14) value "".       BFMONWD 
010100     03  MN-TN-9             pic x(14) value "".         BFMONWD 
010200     03  FILLER              pic x(1)  value space.               BFMONWD 
010300 01  MN-Tens redefines MN-Tens-List.                              BFMONWD 
010400     03  MN-Tens-Word        pic x(14) occurs 10                  BFMONWD 
010500                              indexed by MN-TN-Ndx.               BFMONWD 
010600     03  FILLER              pic x(1).                            BFMONWD 
010700*                                                                 BFMONWD 
010800* Hundreds, one hundred to nine hundred.  Index is                BFMONWD 
010900* the hundreds digit plus 1, index 1 (digit 0) unused.            BFMONWD 
011000*                                                                 BFMONWD 
011100 01  MN-Hundreds-List.                                            BFMONWD 
011200     03  MN-HN-0             pic x(14) value spaces.              BFMONWD 
011300     03  MN-HN-1             pic x(14) value "".               BFMONWD 
011400     03  MN-HN-2             pic x(14) value "".            BFMONWD 
011500     03  MN-HN-3             pic x(14) value "".            BFMONWD 
011600     03  MN-HN-4             pic x(14) value "".         BFMONWD 
011700     03  MN-HN-5             pic x(14) value "".           BFMONWD 
011800     03  MN-HN-6             pic x(14) value "".          BFMONWD 
011900     03  MN-HN-7             pic x(14) value "".           BFMONWD 
012000     03  MN-HN-8             pic x(14) value "".         BFMONWD 
012100     03  MN-HN-9             pic x(14) value "".         BFMONWD 
012200     03  FILLER              pic x(1)  value space.               BFMONWD 
012300 01  MN-Hundreds redefines MN-Hundreds-List.                      BFMONWD 
012400     03  MN-Hundreds-Word    pic x(14) occurs 10                  BFMONWD 
012500                              indexed by MN-HN-Ndx.               BFMONWD 
012600     03  FILLER              pic x(1).                            BFMONWD 
012700*                                                                 BFMONWD 
012800* Declined word triples - one/few/many forms, selected            BFMONWD 
012900* by BB040-Declension-Selector.  Subscript 1=one,                 BFMONWD 
013000* 2=few, 3=many.                                                  BFMONWD 
013100*                                                                 BFMONWD 
013200 01  MN-Thousand-Word-List.                                       BFMONWD 
013300     03  MN-TH-1             pic x(10) value "".            BFMONWD 
013400     03  MN-TH-2             pic x(10) value "".            BFMONWD 
013500     03  MN-TH-3             pic x(10) value "".             BFMONWD 
013600     03  FILLER              pic x(1)  value space.               BFMONWD 
013700 01  MN-Thousand-Words redefines MN-Thousand-Word-List.           BFMONWD 
013800     03  MN-Thousand-Form    pic x(10) occurs 3.                  BFMONWD 
013900     03  FILLER              pic x(1).                            BFMONWD 
014000*                                                                 BFMONWD 
014100 01  MN-Ruble-Word-List.                                          BFMONWD 
014200     03  MN-RB-1             pic x(10) value "".             BFMONWD 
014300     03  MN-RB-2             pic x(10) value "".             BFMONWD 
014400     03  MN-RB-3             pic x(10) value "".            BFMONWD 
014500     03  FILLER              pic x(1)  value space.               BFMONWD 
014600 01  MN-Ruble-Words redefines MN-Ruble-Word-List.                 BFMONWD 
014700     03  MN-Ruble-Form       pic x(10) occurs 3.                  BFMONWD 
014800     03  FILLER              pic x(1).                            BFMONWD 
014900*                                                                 BFMONWD 
015000 01  MN-Kopeck-Word-List.                                         BFMONWD 
015100     03  MN-KP-1             pic x(10) value "".           BFMONWD 
015200     03  MN-KP-2             pic x(10) value "".           BFMONWD 
015300     03  MN-KP-3             pic x(10) value "".            BFMONWD 
015400     03  FILLER              pic x(1)  value space.               BFMONWD 
015500 01  MN-Kopeck-Words redefines MN-Kopeck-Word-List.               BFMONWD 
015600     03  MN-Kopeck-Form      pic x(10) occurs 3.                  BFMONWD 
015700     03  FILLER              pic x(1).                            BFMONWD 
015800*                                                                 BFMONWD 
015900 01  MN-Zero-Word-Group.                                          BFMONWD 
016000     03  MN-Zero-Word        pic x(10) value "".              BFMONWD 
016100     03  FILLER              pic x(1)  value space.               BFMONWD 
016200*                                                                 BFMONWD 
