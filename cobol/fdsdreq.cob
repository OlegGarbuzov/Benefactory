000100*****************************************************             BFSDATE 
000200*                                                   *             BFSDATE 
000300*   Record Definition For The Insurance Send-Date   *             BFSDATE 
000400*           Request File (SD unit)                  *             BFSDATE 
000500*     Arrival order, no key - read straight thru     *            BFSDATE 
000600*                                                   *             BFSDATE 
000700*****************************************************             BFSDATE 
000800* File size 20 bytes - one trailing filler byte held              BFSDATE 
000900* for the same reason as the result record, see                   BFSDATE 
001000* fdsdres.cob.                                                    BFSDATE 
001100*                                                                 BFSDATE 
001200* 03/06/88 jmp - Created for the insurance send-date              BFSDATE 
001300*                scheduling run.                                  BFSDATE 
001400* 19/11/98 rtc - Y2K readiness review - Req-Date already          BFSDATE 
001500*                holds full CCYY, no change required.             BFSDATE 
001600*                                                                 BFSDATE 
001700 01  SD-Request-Record.                                           BFSDATE 
001800     03  REQ-ID              pic x(8).                            BFSDATE 
001900*                                       Request date, CCYYMMDD    BFSDATE 
002000     03  REQ-DATE            pic 9(8).                            BFSDATE 
002100*                                       Request time, HHMM (24 hr)BFSDATE 
002200     03  REQ-TIME            pic 9(4).                            BFSDATE 
002300     03  FILLER              pic x(1).                            BFSDATE 
