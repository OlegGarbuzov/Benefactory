000100*****************************************************             BFSDATE 
000200*                                                   *             BFSDATE 
000300*   Record Definition For The Insurance Send-Date   *             BFSDATE 
000400*   Public Holiday Table (SD unit)                  *             BFSDATE 
000500*                                                   *             BFSDATE 
000600*   Static reference data, compiled into BFSDATE.   *             BFSDATE 
000700*   2025 is the only year populated - see BB040/     *            BFSDATE 
000800*   BB045 for the working-day test that uses it.     *            BFSDATE 
000900*                                                   *             BFSDATE 
001000*****************************************************             BFSDATE 
001100*                                                                 BFSDATE 
001200* 03/06/88 jmp - Created for the insurance send-date              BFSDATE 
001300*                scheduling run.                                  BFSDATE 
001400* 19/11/98 rtc - Y2K readiness review - table already             BFSDATE 
001500*                holds full CCYY, no change required.             BFSDATE 
001600*                                                                 BFSDATE 
001700 01  SD-Holiday-Control.                                          BFSDATE 
001800     03  SD-Hol-Max          pic 99   comp value 16.              BFSDATE 
001900     03  FILLER              pic x(1) value space.                BFSDATE 
002000*                                                                 BFSDATE 
002100* Individual elementary VALUE entries, then re-viewed             BFSDATE 
002200* below as a searchable table (see SD-Holiday-Table).             BFSDATE 
002300* The trailing Filler on each half keeps both sides of            BFSDATE 
002400* the Redefines the same width.                                   BFSDATE 
002500*                                                                 BFSDATE 
002600 01  SD-Holiday-List.                                             BFSDATE 
002700     03  SD-Hol-01           pic 9(8) value 20250101.             BFSDATE 
002800     03  SD-Hol-02           pic 9(8) value 20250102.             BFSDATE 
002900     03  SD-Hol-03           pic 9(8) value 20250103.             BFSDATE 
003000     03  SD-Hol-04           pic 9(8) value 20250106.             BFSDATE 
003100     03  SD-Hol-05           pic 9(8) value 20250107.             BFSDATE 
003200     03  SD-Hol-06           pic 9(8) value 20250108.             BFSDATE 
003300     03  SD-Hol-07           pic 9(8) value 20250224.             BFSDATE 
003400     03  SD-Hol-08           pic 9(8) value 20250308.             BFSDATE 
003500     03  SD-Hol-09           pic 9(8) value 20250310.             BFSDATE 
003600     03  SD-Hol-10           pic 9(8) value 20250501.             BFSDATE 
003700     03  SD-Hol-11           pic 9(8) value 20250502.             BFSDATE 
003800     03  SD-Hol-12           pic 9(8) value 20250509.             BFSDATE 
003900     03  SD-Hol-13           pic 9(8) value 20250612.             BFSDATE 
004000     03  SD-Hol-14           pic 9(8) value 20250613.             BFSDATE 
004100     03  SD-Hol-15           pic 9(8) value 20251104.             BFSDATE 
004200     03  SD-Hol-16           pic 9(8) value 20251231.             BFSDATE 
004300     03  FILLER              pic x(1) value space.                BFSDATE 
004400*                                                                 BFSDATE 
004500 01  SD-Holiday-Table redefines SD-Holiday-List.                  BFSDATE 
004600     03  SD-Hol-Date         pic 9(8) occurs 16                   BFSDATE 
004700                              indexed by SD-Hol-Ndx.              BFSDATE 
004800     03  FILLER              pic x(1).                            BFSDATE 
004900*                                                                 BFSDATE 
