000100*****************************************************             BFSDATE 
000200*                                                   *             BFSDATE 
000300*   Record Definition For The Insurance Send-Date   *             BFSDATE 
000400*           Result File (SD unit)                   *             BFSDATE 
000500*     One result record written per request read     *            BFSDATE 
000600*                                                   *             BFSDATE 
000700*****************************************************             BFSDATE 
000800* File size 22 bytes exactly - the Filler below is a              BFSDATE 
000900* Redefines, not an added byte, so the written record             BFSDATE 
001000* stays at the width the downstream feed expects.                 BFSDATE 
001100*                                                                 BFSDATE 
001200* 03/06/88 jmp - Created for the insurance send-date              BFSDATE 
001300*                scheduling run.                                  BFSDATE 
001400* 19/11/98 rtc - Y2K readiness review - Res-Date already          BFSDATE 
001500*                holds full CCYY, no change required.             BFSDATE 
001600*                                                                 BFSDATE 
001700 01  SD-Result-Record.                                            BFSDATE 
001800*                                 Echo of Req-Id                  BFSDATE 
001900     03  RES-ID              pic x(8).                            BFSDATE 
002000*                                 OK found, NF not found          BFSDATE 
002100     03  RES-STATUS          pic x(2).                            BFSDATE 
002200*                                 Send date CCYYMMDD, zero if NF  BFSDATE 
002300     03  RES-DATE            pic 9(8).                            BFSDATE 
002400*                                 Send time HHMM, 1800 when OK    BFSDATE 
002500     03  RES-TIME            pic 9(4).                            BFSDATE 
002600     03  FILLER redefines RES-TIME  pic 9(4).                     BFSDATE 
