000100*****************************************************             BFMONWD 
000200*                                                   *             BFMONWD 
000300*   Record Definition For The Amount-In-Words       *             BFMONWD 
000400*           Request File (MN unit)                  *             BFMONWD 
000500*     Arrival order, no key - read straight thru     *            BFMONWD 
000600*                                                   *             BFMONWD 
000700*****************************************************             BFMONWD 
000800* File size 18 bytes - one trailing filler byte held              BFMONWD 
000900* for the same reason as the result record, see                   BFMONWD 
001000* fdmnres.cob.                                                    BFMONWD 
001100*                                                                 BFMONWD 
001200* 14/09/89 jmp - Created for the amount-in-words run.             BFMONWD 
001300* 07/12/98 dwk - Y2K readiness review - no date fields            BFMONWD 
001400*                held in this record, no change made.             BFMONWD 
001500*                                                                 BFMONWD 
001600 01  MN-Request-Record.                                           BFMONWD 
001700     03  AMT-ID              pic x(8).                            BFMONWD 
001800*                                 Minus if negative, space else   BFMONWD 
001900     03  AMT-SIGN            pic x(1).                            BFMONWD 
002000*                                 Rubles/kopecks, 7+2 digits      BFMONWD 
002100     03  AMT-VALUE           pic 9(7)v9(2).                       BFMONWD 
002200     03  FILLER              pic x(1).                            BFMONWD 
