000100*****************************************************             BFMONWD 
000200*                                                   *             BFMONWD 
000300*   Record Definition For The Amount-In-Words       *             BFMONWD 
000400*           Result File (MN unit)                   *             BFMONWD 
000500*     One result record written per request read     *            BFMONWD 
000600*                                                   *             BFMONWD 
000700*****************************************************             BFMONWD 
000800* File size 130 bytes exactly - the Filler below is a             BFMONWD 
000900* Redefines, not an added byte, so the written record             BFMONWD 
001000* stays at the width the downstream feed expects.                 BFMONWD 
001100*                                                                 BFMONWD 
001200* 14/09/89 jmp - Created for the amount-in-words run.             BFMONWD 
001300* 07/12/98 dwk - Y2K readiness review - no date fields            BFMONWD 
001400*                held in this record, no change made.             BFMONWD 
001500*                                                                 BFMONWD 
001600 01  MN-Result-Record.                                            BFMONWD 
001700*                                 Echo of Amt-Id                  BFMONWD 
001800     03  OUT-ID              pic x(8).                            BFMONWD 
001900*                                 OK, NG negative, TL too large   BFMONWD 
002000     03  OUT-STATUS          pic x(2).                            BFMONWD 
002100*                                 Spelled text, blank unless OK   BFMONWD 
002200     03  OUT-TEXT            pic x(120).                          BFMONWD 
002300     03  FILLER redefines OUT-TEXT  pic x(120).                   BFMONWD 
