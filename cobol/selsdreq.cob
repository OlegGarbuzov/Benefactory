000100*****************************************************             BFSDATE 
000200*                                                   *             BFSDATE 
000300*   File Control Entry For The Insurance Send-Date  *             BFSDATE 
000400*           Request File (SD unit)                  *             BFSDATE 
000500*                                                   *             BFSDATE 
000600*****************************************************             BFSDATE 
000700*                                                                 BFSDATE 
000800* 03/06/88 jmp - Created for the insurance send-date              BFSDATE 
000900*                scheduling run.                                  BFSDATE 
001000*                                                                 BFSDATE 
001100     select  SD-Request-File  assign       "SDREQ"                BFSDATE 
001200             organization     line sequential                     BFSDATE 
001300             status           SD-Req-Status.                      BFSDATE 
