000100*****************************************************             BFMONWD 
000200*                                                   *             BFMONWD 
000300*         Amount-In-Words Conversion Run            *             BFMONWD 
000400*                                                   *             BFMONWD 
000500*   Reads one amount per input record, validates    *             BFMONWD 
000600*   it, splits rubles and kopecks, and writes the    *            BFMONWD 
000700*   Russian spelled-out amount to the result file.   *            BFMONWD 
000800*                                                   *             BFMONWD 
000900*****************************************************             BFMONWD 
001000*                                                                 BFMONWD 
001100 identification division.                                         BFMONWD 
001200*                                                                 BFMONWD 
001300 program-id.    bfmonwd.                                          BFMONWD 
001400 author.        j m parker.                                       BFMONWD 
001500 installation.  benefits systems group.                           BFMONWD 
001600 date-written.  14/09/89.                                         BFMONWD 
001700 date-compiled.                                                   BFMONWD 
001800 security.      company confidential - internal use only.         BFMONWD 
001900*                                                                 BFMONWD 
002000* Remarks.     An amount is rejected "NG" if its sign byte        BFMONWD 
002100*              is minus, or "TL" if it exceeds 99999.99 -         BFMONWD 
002200*              checked on the raw amount before truncation.       BFMONWD 
002300*              Otherwise it is truncated to whole kopecks         BFMONWD 
002400*              and spelled out using the declined word            BFMONWD 
002500*              tables in wswordtb.cob.                            BFMONWD 
002600*                                                                 BFMONWD 
002700* Files used.  MNREQ  - amount requests (input).                  BFMONWD 
002800*              MNRES  - words results   (output).                 BFMONWD 
002900*                                                                 BFMONWD 
003000* Change log.                                                     BFMONWD 
003100* 14/09/89 jmp - 1.0.00 Created.                                  BFMONWD 
003200* 07/12/98 dwk - 1.0.01 Y2K readiness review.  No date            BFMONWD 
003300*                       fields handled by this run, no            BFMONWD 
003400*                       change required.                          BFMONWD 
003500* 03/05/07 rtc - 1.0.02 Raised the too-large limit to             BFMONWD 
003600*                       99999.99 to match the new amount          BFMONWD 
003700*                       record width.                             BFMONWD 
003800* 22/01/26 dwk - 1.0.03 Rebuilt for the Benefactory rules         BFMONWD 
003900*                       engine project - record layouts           BFMONWD 
004000*                       and control totals now match the          BFMONWD 
004100*                       shared batch spec used across             BFMONWD 
004200*                       both units.                               BFMONWD 
004300* 09/08/26 dwk - 1.0.04 Dropped the unused flat Redefines         BFMONWD 
004400*                       over Mn-Rubles-Split - it was never       BFMONWD 
004500*                       referenced, and a Redefines of Comp       BFMONWD 
004600*                       sub-fields onto a flat Comp number        BFMONWD 
004700*                       does not decompose digit for digit        BFMONWD 
004800*                       the way Display fields do.                BFMONWD 
004900* 09/08/26 dwk - 1.0.05 Standalone scratch counters were          BFMONWD 
005000*                       declared at the 01 level - moved to 77,   BFMONWD 
005100*                       the house convention for noncontiguous    BFMONWD 
005200*                       working storage (see maps01/maps09).      BFMONWD 
005300* 09/08/26 dwk - 1.0.06 Added the MN0nn message table - file      BFMONWD 
005400*                       open/write failures were Displaying ad    BFMONWD 
005500*                       hoc literals instead of using a           BFMONWD 
005600*                       numbered message, the house convention    BFMONWD 
005700*                       seen in py000/pyrgstr/vacprint/           BFMONWD 
005800*                       build-cbasic (PY0nn/SY0nn).               BFMONWD 
005900*                                                                 BFMONWD 
006000 environment division.                                            BFMONWD 
006100*                                                                 BFMONWD 
006200 configuration section.                                           BFMONWD 
006300 special-names.                                                   BFMONWD 
006400     c01 is top-of-form.                                          BFMONWD 
006500*                                                                 BFMONWD 
006600 input-output section.                                            BFMONWD 
006700 file-control.                                                    BFMONWD 
006800     copy "selmnreq.cob".                                         BFMONWD 
006900     copy "selmnres.cob".                                         BFMONWD 
007000*                                                                 BFMONWD 
007100 data division.                                                   BFMONWD 
007200*                                                                 BFMONWD 
007300 file section.                                                    BFMONWD 
007400 fd  MN-Request-File                                              BFMONWD 
007500     label records are standard.                                  BFMONWD 
007600     copy "fdmnreq.cob".                                          BFMONWD 
007700*                                                                 BFMONWD 
007800 fd  MN-Result-File                                               BFMONWD 
007900     label records are standard.                                  BFMONWD 
008000     copy "fdmnres.cob".                                          BFMONWD 
008100*                                                                 BFMONWD 
008200 working-storage section.                                         BFMONWD 
008300*                                                                 BFMONWD 
008400 77  Prog-Name              pic x(16) value "BFMONWD V1.0.06".    BFMONWD 
008500*                                                                 BFMONWD 
008600* Numbered run messages, house style per py000/pyrgstr/           BFMONWD 
008700* vacprint/build-cbasic - no screen attributes needed, this       BFMONWD 
008800* is a batch run, so each is Displayed plain.                     BFMONWD 
008900*                                                                 BFMONWD 
009000 01  MN-Messages.                                                 BFMONWD 
009100     03  MN001           pic x(32)                                BFMONWD 
009200         value "MN001 MNREQ OPEN FAILED - STATUS".                BFMONWD 
009300     03  MN002           pic x(32)                                BFMONWD 
009400         value "MN002 MNRES OPEN FAILED - STATUS".                BFMONWD 
009500     03  MN003           pic x(33)                                BFMONWD 
009600         value "MN003 MNRES WRITE FAILED - STATUS".               BFMONWD 
009700     03  FILLER           pic x(1).                               BFMONWD 
009800*                                                                 BFMONWD 
009900* File status bytes and their meanings.                           BFMONWD 
010000*                                                                 BFMONWD 
010100 01  WS-File-Status.                                              BFMONWD 
010200     03  MN-Req-Status       pic xx comp value zero.              BFMONWD 
010300         88  MN-Req-OK       value "00".                          BFMONWD 
010400         88  MN-Req-EOF      value "10".                          BFMONWD 
010500     03  MN-Res-Status       pic xx comp value zero.              BFMONWD 
010600         88  MN-Res-OK       value "00".                          BFMONWD 
010700     03  FILLER               pic x(1).                           BFMONWD 
010800*                                                                 BFMONWD 
010900* Run control totals, printed at BFMONWD end of job.              BFMONWD 
011000*                                                                 BFMONWD 
011100 01  WS-Counters.                                                 BFMONWD 
011200     03  MN-Recs-Read         pic 9(7) comp value zero.           BFMONWD 
011300     03  MN-Recs-OK           pic 9(7) comp value zero.           BFMONWD 
011400     03  MN-Recs-NG           pic 9(7) comp value zero.           BFMONWD 
011500     03  MN-Recs-TL           pic 9(7) comp value zero.           BFMONWD 
011600     03  FILLER               pic x(1).                           BFMONWD 
011700*                                                                 BFMONWD 
011800 01  WS-Counter-Print-Line.                                       BFMONWD 
011900     03  MN-Rep-Recs-Read     pic zzz,zz9.                        BFMONWD 
012000     03  MN-Rep-Recs-OK       pic zzz,zz9.                        BFMONWD 
012100     03  MN-Rep-Recs-NG       pic zzz,zz9.                        BFMONWD 
012200     03  MN-Rep-Recs-TL       pic zzz,zz9.                        BFMONWD 
012300     03  FILLER               pic x(1).                           BFMONWD 
012400*                                                                 BFMONWD 
012500* The current request's amount, split into rubles and             BFMONWD 
012600* kopecks once validation has passed.                             BFMONWD 
012700*                                                                 BFMONWD 
012800 77  MN-Valid-Status          pic xx value spaces.                BFMONWD 
012900 77  MN-Rubles                pic 9(7) comp value zero.           BFMONWD 
013000 77  MN-Kopecks               pic 99   comp value zero.           BFMONWD 
013100*                                                                 BFMONWD 
013200* Thousands/remainder split of the ruble count, used by           BFMONWD 
013300* BB050 to build the thousands and remainder word groups.         BFMONWD 
013400*                                                                 BFMONWD 
013500 01  MN-Rubles-Split.                                             BFMONWD 
013600     03  MN-Thousands         pic 9(5) comp value zero.           BFMONWD 
013700     03  MN-Rub-Remainder     pic 9(3) comp value zero.           BFMONWD 
013800     03  FILLER               pic x(1).                           BFMONWD 
013900*                                                                 BFMONWD 
014000* Scratch fields for BB030-CONVERT-TRIPLE (one 0-999 group        BFMONWD 
014100* of the ruble count, either the thousands or the units).         BFMONWD 
014200*                                                                 BFMONWD 
014300 77  MN-Trip-Value            pic 9(3) comp value zero.           BFMONWD 
014400 77  MN-Trip-Hnd              pic 9    comp value zero.           BFMONWD 
014500 77  MN-Trip-Rem              pic 999  comp value zero.           BFMONWD 
014600 77  MN-Trip-Tens             pic 9    comp value zero.           BFMONWD 
014700 77  MN-Trip-Units            pic 9    comp value zero.           BFMONWD 
014800 77  MN-Unit-Value             pic 99  comp value zero.           BFMONWD 
014900 01  MN-Trip-Gender-Sw        pic x value "M".                    BFMONWD 
015000     88  MN-Trip-Female       value "F".                          BFMONWD 
015100*                                                                 BFMONWD 
015200* Scratch fields for BB040-DECLENSION-SELECTOR.                   BFMONWD 
015300*                                                                 BFMONWD 
015400 77  MN-Decl-Count            pic 9(7) comp value zero.           BFMONWD 
015500 77  MN-Decl-Q100             pic 9(5) comp value zero.           BFMONWD 
015600 77  MN-Decl-R100             pic 99   comp value zero.           BFMONWD 
015700 77  MN-Decl-Q10              pic 9(6) comp value zero.           BFMONWD 
015800 77  MN-Decl-R10              pic 9    comp value zero.           BFMONWD 
015900 77  MN-Decl-Form             pic 9    comp value zero.           BFMONWD 
016000*                                                                 BFMONWD 
016100* Output text assembly area, built by BB095-APPEND-WORD,          BFMONWD 
016200* and the working word/pointer/switch it uses to do so.           BFMONWD 
016300* The Filler redefines the last byte so the group stays           BFMONWD 
016400* at exactly the 120-byte OUT-TEXT width.                         BFMONWD 
016500*                                                                 BFMONWD 
016600 01  MN-Text-Group.                                               BFMONWD 
016700     03  MN-Text-Out          pic x(120) value spaces.            BFMONWD 
016800     03  FILLER redefines MN-Text-Out                             BFMONWD 
016900                              pic x(120).                         BFMONWD 
017000 77  MN-Text-Ptr              pic 9(4) comp value 1.              BFMONWD 
017100 77  MN-Word-Src              pic x(14) value spaces.             BFMONWD 
017200 01  MN-First-Sw              pic x value "Y".                    BFMONWD 
017300     88  MN-First-Word        value "Y".                          BFMONWD 
017400*                                                                 BFMONWD 
017500     copy "wswordtb.cob".                                         BFMONWD 
017600*                                                                 BFMONWD 
017700 procedure division.                                              BFMONWD 
017800*                                                                 BFMONWD 
017900*****************************************************             BFMONWD 
018000*  AA000 - Main line.                                *            BFMONWD 
018100*****************************************************             BFMONWD 
018200 AA000-MAIN-PROCESS.                                              BFMONWD 
018300     display   Prog-Name " starting".                             BFMONWD 
018400     perform   AA010-OPEN-FILES thru AA010-EXIT.                  BFMONWD 
018500     read      MN-Request-File                                    BFMONWD 
018600               at end move "10" to MN-Req-Status.                 BFMONWD 
018700     perform   AA020-PROCESS-AMOUNTS thru AA020-EXIT              BFMONWD 
018800               until MN-Req-EOF.                                  BFMONWD 
018900     perform   AA090-END-OF-JOB thru AA090-EXIT.                  BFMONWD 
019000     goback.                                                      BFMONWD 
019100*                                                                 BFMONWD 
019200*****************************************************             BFMONWD 
019300*  AA010 - Open the request and result files.        *            BFMONWD 
019400*****************************************************             BFMONWD 
019500 AA010-OPEN-FILES.                                                BFMONWD 
019600     open      input MN-Request-File.                             BFMONWD 
019700     if        not MN-Req-OK                                      BFMONWD 
019800               display MN001 MN-Req-Status                        BFMONWD 
019900               move 16 to return-code                             BFMONWD 
020000               stop run.                                          BFMONWD 
020100     open      output MN-Result-File.                             BFMONWD 
020200     if        not MN-Res-OK                                      BFMONWD 
020300               display MN002 MN-Res-Status                        BFMONWD 
020400               close MN-Request-File                              BFMONWD 
020500               move 16 to return-code                             BFMONWD 
020600               stop run.                                          BFMONWD 
020700 AA010-EXIT.                                                      BFMONWD 
020800     exit.                                                        BFMONWD 
020900*                                                                 BFMONWD 
021000*****************************************************             BFMONWD 
021100*  AA020 - One amount in, one words result out.      *            BFMONWD 
021200*****************************************************             BFMONWD 
021300 AA020-PROCESS-AMOUNTS.                                           BFMONWD 
021400     add       1 to MN-Recs-Read.                                 BFMONWD 
021500     perform   BB010-VALIDATE-AMOUNT thru BB010-EXIT.             BFMONWD 
021600     move      AMT-ID to OUT-ID.                                  BFMONWD 
021700     move      MN-Valid-Status to OUT-STATUS.                     BFMONWD 
021800     if        MN-Valid-Status = "NG"                             BFMONWD 
021900               move spaces to OUT-TEXT                            BFMONWD 
022000               add 1 to MN-Recs-NG                                BFMONWD 
022100               go to AA024-WRITE-RESULT.                          BFMONWD 
022200     if        MN-Valid-Status = "TL"                             BFMONWD 
022300               move spaces to OUT-TEXT                            BFMONWD 
022400               add 1 to MN-Recs-TL                                BFMONWD 
022500               go to AA024-WRITE-RESULT.                          BFMONWD 
022600     perform   BB020-SPLIT-RUBLES-KOPECKS thru BB020-EXIT.        BFMONWD 
022700     perform   BB050-BUILD-WORDS-TEXT thru BB050-EXIT.            BFMONWD 
022800     move      MN-Text-Out to OUT-TEXT.                           BFMONWD 
022900     add       1 to MN-Recs-OK.                                   BFMONWD 
023000 AA024-WRITE-RESULT.                                              BFMONWD 
023100     write     MN-Result-Record.                                  BFMONWD 
023200     if        not MN-Res-OK                                      BFMONWD 
023300               display MN003 MN-Res-Status                        BFMONWD 
023400               move 16 to return-code                             BFMONWD 
023500               stop run.                                          BFMONWD 
023600     read      MN-Request-File                                    BFMONWD 
023700               at end move "10" to MN-Req-Status.                 BFMONWD 
023800 AA020-EXIT.                                                      BFMONWD 
023900     exit.                                                        BFMONWD 
024000*                                                                 BFMONWD 
024100*****************************************************             BFMONWD 
024200*  AA090 - Control totals and close down.            *            BFMONWD 
024300*****************************************************             BFMONWD 
024400 AA090-END-OF-JOB.                                                BFMONWD 
024500     move      MN-Recs-Read to MN-Rep-Recs-Read.                  BFMONWD 
024600     move      MN-Recs-OK   to MN-Rep-Recs-OK.                    BFMONWD 
024700     move      MN-Recs-NG   to MN-Rep-Recs-NG.                    BFMONWD 
024800     move      MN-Recs-TL   to MN-Rep-Recs-TL.                    BFMONWD 
024900     display   "BFMONWD - END OF JOB - CONTROL TOTALS".           BFMONWD 
025000     display   "  RECORDS READ       - " MN-Rep-Recs-Read.        BFMONWD 
025100     display   "  RECORDS OK         - " MN-Rep-Recs-OK.          BFMONWD 
025200     display   "  RECORDS NEGATIVE   - " MN-Rep-Recs-NG.          BFMONWD 
025300     display   "  RECORDS TOO LARGE  - " MN-Rep-Recs-TL.          BFMONWD 
025400     close     MN-Request-File                                    BFMONWD 
025500               MN-Result-File.                                    BFMONWD 
025600 AA090-EXIT.                                                      BFMONWD 
025700     exit.                                                        BFMONWD 
025800*                                                                 BFMONWD 
025900*****************************************************             BFMONWD 
026000*  BB010 - Validate the raw amount, before any split  *           BFMONWD 
026100*  or truncation.  Minus sign is NG, over 99999.99    *           BFMONWD 
026200*  is TL, otherwise OK.                               *           BFMONWD 
026300*****************************************************             BFMONWD 
026400 BB010-VALIDATE-AMOUNT.                                           BFMONWD 
026500     if        AMT-SIGN = "-"                                     BFMONWD 
026600               move "NG" to MN-Valid-Status                       BFMONWD 
026700               go to BB010-EXIT.                                  BFMONWD 
026800     if        AMT-VALUE > 99999.99                               BFMONWD 
026900               move "TL" to MN-Valid-Status                       BFMONWD 
027000               go to BB010-EXIT.                                  BFMONWD 
027100     move      "OK" to MN-Valid-Status.                           BFMONWD 
027200 BB010-EXIT.                                                      BFMONWD 
027300     exit.                                                        BFMONWD 
027400*                                                                 BFMONWD 
027500*****************************************************             BFMONWD 
027600*  BB020 - Split the validated amount into whole      *           BFMONWD 
027700*  rubles and the two kopeck digits.  AMT-VALUE is    *           BFMONWD 
027800*  already held to 2 decimals, so the Move below is   *           BFMONWD 
027900*  the truncation the spec calls for.                 *           BFMONWD 
028000*****************************************************             BFMONWD 
028100 BB020-SPLIT-RUBLES-KOPECKS.                                      BFMONWD 
028200     move      AMT-VALUE to MN-Rubles.                            BFMONWD 
028300     compute   MN-Kopecks = (AMT-VALUE - MN-Rubles) * 100.        BFMONWD 
028400 BB020-EXIT.                                                      BFMONWD 
028500     exit.                                                        BFMONWD 
028600*                                                                 BFMONWD 
028700*****************************************************             BFMONWD 
028800*  BB030 - Spell out MN-Trip-Value (0-999) into the   *           BFMONWD 
028900*  result text, masculine or feminine per the switch. *           BFMONWD 
029000*****************************************************             BFMONWD 
029100 BB030-CONVERT-TRIPLE.                                            BFMONWD 
029200     divide    MN-Trip-Value by 100 giving MN-Trip-Hnd            BFMONWD 
029300               remainder MN-Trip-Rem.                             BFMONWD 
029400     if        MN-Trip-Hnd = 0                                    BFMONWD 
029500               go to BB033-TENS-UNITS.                            BFMONWD 
029600     move      MN-Hundreds-Word(MN-Trip-Hnd + 1) to               BFMONWD 
029700               MN-Word-Src.                                       BFMONWD 
029800     perform   BB095-APPEND-WORD thru BB095-EXIT.                 BFMONWD 
029900 BB033-TENS-UNITS.                                                BFMONWD 
030000     if        MN-Trip-Rem = 0                                    BFMONWD 
030100               go to BB030-EXIT.                                  BFMONWD 
030200     if        MN-Trip-Rem > 19                                   BFMONWD 
030300               go to BB035-TENS.                                  BFMONWD 
030400     move      MN-Trip-Rem to MN-Unit-Value.                      BFMONWD 
030500     perform   BB038-PICK-UNIT-WORD thru BB038-EXIT.              BFMONWD 
030600     perform   BB095-APPEND-WORD thru BB095-EXIT.                 BFMONWD 
030700     go to     BB030-EXIT.                                        BFMONWD 
030800 BB035-TENS.                                                      BFMONWD 
030900     divide    MN-Trip-Rem by 10 giving MN-Trip-Tens              BFMONWD 
031000               remainder MN-Trip-Units.                           BFMONWD 
031100     move      MN-Tens-Word(MN-Trip-Tens + 1) to MN-Word-Src.     BFMONWD 
031200     perform   BB095-APPEND-WORD thru BB095-EXIT.                 BFMONWD 
031300     if        MN-Trip-Units = 0                                  BFMONWD 
031400               go to BB030-EXIT.                                  BFMONWD 
031500     move      MN-Trip-Units to MN-Unit-Value.                    BFMONWD 
031600     perform   BB038-PICK-UNIT-WORD thru BB038-EXIT.              BFMONWD 
031700     perform   BB095-APPEND-WORD thru BB095-EXIT.                 BFMONWD 
031800 BB030-EXIT.                                                      BFMONWD 
031900     exit.                                                        BFMONWD 
032000*                                                                 BFMONWD 
032100*****************************************************             BFMONWD 
032200*  BB038 - Select the gendered unit word for          *           BFMONWD 
032300*  MN-Unit-Value (1-19).                              *           BFMONWD 
032400*****************************************************             BFMONWD 
032500 BB038-PICK-UNIT-WORD.                                            BFMONWD 
032600     if        MN-Trip-Female                                     BFMONWD 
032700               move MN-Unit-Fem-Word(MN-Unit-Value + 1)           BFMONWD 
032800                    to MN-Word-Src                                BFMONWD 
032900               go to BB038-EXIT.                                  BFMONWD 
033000     move      MN-Unit-Male-Word(MN-Unit-Value + 1) to            BFMONWD 
033100               MN-Word-Src.                                       BFMONWD 
033200 BB038-EXIT.                                                      BFMONWD 
033300     exit.                                                        BFMONWD 
033400*                                                                 BFMONWD 
033500*****************************************************             BFMONWD 
033600*  BB040 - Declension selector: 11-19 mod 100 = many, *           BFMONWD 
033700*  else 1 mod 10 = one, else 2-4 mod 10 = few, else    *          BFMONWD 
033800*  many.                                               *          BFMONWD 
033900*****************************************************             BFMONWD 
034000 BB040-DECLENSION-SELECTOR.                                       BFMONWD 
034100     divide    MN-Decl-Count by 100 giving MN-Decl-Q100           BFMONWD 
034200               remainder MN-Decl-R100.                            BFMONWD 
034300     divide    MN-Decl-Count by 10 giving MN-Decl-Q10             BFMONWD 
034400               remainder MN-Decl-R10.                             BFMONWD 
034500     if        MN-Decl-R100 >= 11 and MN-Decl-R100 <= 19          BFMONWD 
034600               move 3 to MN-Decl-Form                             BFMONWD 
034700               go to BB040-EXIT.                                  BFMONWD 
034800     if        MN-Decl-R10 = 1                                    BFMONWD 
034900               move 1 to MN-Decl-Form                             BFMONWD 
035000               go to BB040-EXIT.                                  BFMONWD 
035100     if        MN-Decl-R10 >= 2 and MN-Decl-R10 <= 4              BFMONWD 
035200               move 2 to MN-Decl-Form                             BFMONWD 
035300               go to BB040-EXIT.                                  BFMONWD 
035400     move      3 to MN-Decl-Form.                                 BFMONWD 
035500 BB040-EXIT.                                                      BFMONWD 
035600     exit.                                                        BFMONWD 
035700*                                                                 BFMONWD 
035800*****************************************************             BFMONWD 
035900*  BB050 - Assemble the output text: thousands part,  *           BFMONWD 
036000*  ruble remainder, declined ruble word, kopeck        *          BFMONWD 
036100*  digits, declined kopeck word.                       *          BFMONWD 
036200*****************************************************             BFMONWD 
036300 BB050-BUILD-WORDS-TEXT.                                          BFMONWD 
036400     move      spaces to MN-Text-Out.                             BFMONWD 
036500     move      1 to MN-Text-Ptr.                                  BFMONWD 
036600     move      "Y" to MN-First-Sw.                                BFMONWD 
036700     divide    MN-Rubles by 1000 giving MN-Thousands              BFMONWD 
036800               remainder MN-Rub-Remainder.                        BFMONWD 
036900     if        MN-Thousands = 0                                   BFMONWD 
037000               go to BB053-REMAINDER-PART.                        BFMONWD 
037100     move      MN-Thousands to MN-Trip-Value.                     BFMONWD 
037200     move      "F" to MN-Trip-Gender-Sw.                          BFMONWD 
037300     perform   BB030-CONVERT-TRIPLE thru BB030-EXIT.              BFMONWD 
037400     move      MN-Thousands to MN-Decl-Count.                     BFMONWD 
037500     perform   BB040-DECLENSION-SELECTOR thru BB040-EXIT.         BFMONWD 
037600     move      MN-Thousand-Form(MN-Decl-Form) to MN-Word-Src.     BFMONWD 
037700     perform   BB095-APPEND-WORD thru BB095-EXIT.                 BFMONWD 
037800 BB053-REMAINDER-PART.                                            BFMONWD 
037900     if        MN-Rub-Remainder not = 0                           BFMONWD 
038000               go to BB054-SPELL-REMAINDER.                       BFMONWD 
038100     if        MN-Rubles not = 0                                  BFMONWD 
038200               go to BB055-RUBLE-WORD.                            BFMONWD 
038300     move      MN-Zero-Word to MN-Word-Src.                       BFMONWD 
038400     perform   BB095-APPEND-WORD thru BB095-EXIT.                 BFMONWD 
038500     go to     BB055-RUBLE-WORD.                                  BFMONWD 
038600 BB054-SPELL-REMAINDER.                                           BFMONWD 
038700     move      MN-Rub-Remainder to MN-Trip-Value.                 BFMONWD 
038800     move      "M" to MN-Trip-Gender-Sw.                          BFMONWD 
038900     perform   BB030-CONVERT-TRIPLE thru BB030-EXIT.              BFMONWD 
039000 BB055-RUBLE-WORD.                                                BFMONWD 
039100     move      MN-Rubles to MN-Decl-Count.                        BFMONWD 
039200     perform   BB040-DECLENSION-SELECTOR thru BB040-EXIT.         BFMONWD 
039300     move      MN-Ruble-Form(MN-Decl-Form) to MN-Word-Src.        BFMONWD 
039400     perform   BB095-APPEND-WORD thru BB095-EXIT.                 BFMONWD 
039500     move      MN-Kopecks to MN-Word-Src.                         BFMONWD 
039600     perform   BB095-APPEND-WORD thru BB095-EXIT.                 BFMONWD 
039700     move      MN-Kopecks to MN-Decl-Count.                       BFMONWD 
039800     perform   BB040-DECLENSION-SELECTOR thru BB040-EXIT.         BFMONWD 
039900     move      MN-Kopeck-Form(MN-Decl-Form) to MN-Word-Src.       BFMONWD 
040000     perform   BB095-APPEND-WORD thru BB095-EXIT.                 BFMONWD 
040100 BB050-EXIT.                                                      BFMONWD 
040200     exit.                                                        BFMONWD 
040300*                                                                 BFMONWD 
040400*****************************************************             BFMONWD 
040500*  BB095 - Append MN-Word-Src to MN-Text-Out, with a  *           BFMONWD 
040600*  separating space unless it is the first word.      *           BFMONWD 
040700*  Delimited By Space trims the table's trailing pad. *           BFMONWD 
040800*****************************************************             BFMONWD 
040900 BB095-APPEND-WORD.                                               BFMONWD 
041000     if        MN-First-Word                                      BFMONWD 
041100               go to BB097-FIRST-WORD.                            BFMONWD 
041200     string    " " delimited by size                              BFMONWD 
041300               MN-Word-Src delimited by space                     BFMONWD 
041400               into MN-Text-Out with pointer MN-Text-Ptr.         BFMONWD 
041500     go to     BB095-EXIT.                                        BFMONWD 
041600 BB097-FIRST-WORD.                                                BFMONWD 
041700     string    MN-Word-Src delimited by space                     BFMONWD 
041800               into MN-Text-Out with pointer MN-Text-Ptr.         BFMONWD 
041900     move      "N" to MN-First-Sw.                                BFMONWD 
042000 BB095-EXIT.                                                      BFMONWD 
042100     exit.                                                        BFMONWD 
